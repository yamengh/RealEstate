000100******************************************************************
000200* MIEMBRO     : BIPTREG                                          *
000300* APLICACION  : BIENES INMUEBLES / PORTAFOLIO                    *
000400* PROGRAMA(S) : BIPT1C01                                         *
000500* DESCRIPCION : LAYOUT DEL REGISTRO DE PROPIEDAD (GENERAL O      *
000600*             : PANEL) Y DE LOS CAMPOS CALCULADOS DEL PORTAFOLIO *
000700*             : DE BIENES INMUEBLES. UNA ENTRADA POR PROPIEDAD,  *
000800*             : ORDENADAS EN LA TABLA EN FORMA ASCENDENTE POR    *
000900*             : PRECIO TOTAL (VER PARRAFO VALIDA-Y-AGREGA-REG-   *
001000*             : ISTRO EN BIPT1C01).                              *
001100******************************************************************
001200*  BITACORA DE CAMBIOS                                          * 
001300*  14/03/1988 PEDR TK-00002 PRIMERA VERSION DEL COPY PARA        *TK-00002
001400*                  CARGAR EL PORTAFOLIO DE INMUEBLES EN MEMORIA  *TK-00002
001500******************************************************************
001600 01  BIPT-PORTAFOLIO-TABLA.                                       
001700*--> CANTIDAD DE PROPIEDADES CARGADAS EN LA TABLA (CONTADOR)      
001800     05  BIPT-TOTAL-REGISTROS      PIC S9(05)   COMP.             
001900     05  FILLER                    PIC X(04)    VALUE SPACES.     
002000*--> TABLA DE PROPIEDADES, UNA ENTRADA POR PROPIEDAD LEIDA/       
002100*--> GENERADA, MANTENIDA EN ORDEN ASCENDENTE DE PRECIO TOTAL      
002200     05  BIPT-ENTRADA OCCURS 1 TO 500 TIMES                       
002300                      DEPENDING ON BIPT-TOTAL-REGISTROS           
002400                      INDEXED BY BIPT-IDX.                        
002500         10  BIPT-DATOS-ENTRADA.                                  
002600*          DISCRIMINADOR DE TIPO DE REGISTRO (REALE / PANEL)      
002700             15  BIPT-TIPO-REG         PIC X(05).                 
002800                 88  BIPT-ES-GENERAL            VALUE 'REALE'.    
002900                 88  BIPT-ES-PANEL              VALUE 'PANEL'.    
003000*          CIUDAD DE LA PROPIEDAD (COMPARACION EXACTA, CON        
003100*          DISTINCION DE MAYUSCULAS/ACENTOS, VER TABLA-MODIF-     
003200*          CIUDAD EN BIPT1C01)                                    
003300             15  BIPT-CIUDAD           PIC X(20).                 
003400*          PRECIO POR METRO CUADRADO Y AREA EN M2                 
003500             15  BIPT-PRECIO-M2        PIC S9(07)V99.             
003600             15  BIPT-M2               PIC S9(05).                
003700*          NUMERO DE AMBIENTES (PERMITE MEDIOS AMBIENTES)         
003800             15  BIPT-NO-AMBIENTES     PIC S9(03)V9.              
003900*          GENERO DE LA PROPIEDAD                                 
004000             15  BIPT-GENERO           PIC X(11).                 
004100                 88  BIPT-GENERO-VALIDO VALUE 'FAMILYHOUSE'       
004200                                               'CONDOMINIUM'      
004300                                               'FARM       '.     
004400*          DATOS EXCLUSIVOS DE PROPIEDADES PANEL (PREFABRICADAS)  
004500             15  BIPT-DATOS-PANEL.                                
004600                 20  BIPT-PISO             PIC S9(03).            
004700                 20  BIPT-AISLADO-FLAG     PIC X(03).             
004800                     88  BIPT-SI-AISLADO   VALUE 'YES' 'Yes'      
004900                                                  'yES' 'yes'     
005000                                                  'YEs' 'yeS'     
005100                                                  'YeS' 'yEs'.    
005200                     88  BIPT-NO-AISLADO   VALUE 'NO ' 'No '      
005300                                                  'nO ' 'no '.    
005400             15  FILLER                    PIC X(10).             
005500         10  BIPT-DATOS-CALCULADOS.                               
005600*          PRECIO TOTAL (MODIFICADOR DE CIUDAD Y, SI ES PANEL,    
005700*          DE PISO/AISLAMIENTO) - VER CALCULA-PRECIO-TOTAL        
005800             15  BIPT-PRECIO-TOTAL         PIC S9(09).            
005900*          PROMEDIO DE M2 POR AMBIENTE (USO INFORMATIVO, NO SE    
006000*          ESCRIBE EN EL REPORTE)                                 
006100             15  BIPT-PROM-M2-AMBIENTE     PIC S9(05)V99.         
006200*          PRECIO POR AMBIENTE, SOLO PARA PROPIEDADES PANEL       
006300             15  BIPT-PRECIO-AMBIENTE      PIC S9(09).            
006400             15  FILLER                    PIC X(08).             
006500*--> VISTA PLANA DE LA ENTRADA, USADA UNICAMENTE PARA DESPLEGAR   
006600*--> EL REGISTRO COMPLETO CUANDO UNA LINEA SE RECHAZA POR MALA    
006700*--> FORMA (VER RECHAZA-LINEA-ENTRADA EN BIPT1C01)                
006800         10  BIPT-ENTRADA-ALT REDEFINES BIPT-DATOS-ENTRADA        
006900                              PIC X(70).                          
