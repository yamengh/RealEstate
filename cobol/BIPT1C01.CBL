000100******************************************************************
000200* FECHA       : 14/03/1988                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : FIDEICOMISOS/CARTERA INMUEBLES EXTRANJERO        *
000500* PROGRAMA    : BIPT1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL LISTADO DE PROPIEDADES DE LA CARTERA DE   *
000800*             : BIENES INMUEBLES QUE EL DEPARTAMENTO FIDUCIARIO  *
000900*             : ADMINISTRA EN EL EXTRANJERO (BUDAPEST, DEBRECEN, *
001000*             : NYIREGYHAZA Y OTRAS PLAZAS), CALCULA EL PRECIO   *
001100*             : TOTAL DE CADA PROPIEDAD (MODIFICADOR DE PLAZA Y, *
001200*             : PARA PROPIEDADES PANEL -PREFABRICADAS-, DE PISO  *
001300*             : Y AISLAMIENTO) Y EMITE UN REPORTE RESUMEN DE LA  *
001400*             : CARTERA (PRECIO PROMEDIO POR M2, PROPIEDAD MAS   *
001500*             : BARATA Y VALOR TOTAL DE LA CARTERA)              *
001600* ARCHIVOS    : BIPTENT=C, BIPTSAL=A                             *
001700* ACCION (ES) : C=CONSULTAR, R=REPORTE                           *
001800* INSTALADO   : DD/MM/AAAA                                       *
001900* BPM/RATIONAL: 228901                                           *
002000* NOMBRE      : VALORIZACION CARTERA DE INMUEBLES                *
002100* DESCRIPCION : CORRIDA MENSUAL FIDUCIARIA                       *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    BIPT1C01.
002500 AUTHOR.        ERICK RAMIREZ.
002600 INSTALLATION.  BANCO - DEPARTAMENTO FIDUCIARIO.
002700 DATE-WRITTEN.  14/03/1988.
002800 DATE-COMPILED.
002900 SECURITY.      CONFIDENCIAL - USO INTERNO DEL BANCO UNICAMENTE.
003000******************************************************************
003100*  BITACORA DE CAMBIOS                                          *
003200*  14/03/1988 PEDR TK-00001 PRIMERA VERSION. CORRIDA CONTRA EL   *TK-00001
003300*                  LISTADO PLANO DE PROPIEDADES DE LA CARTERA    *TK-00001
003400*                  FIDEICOMISO INMUEBLES EXTRANJERO, REPORTE DE  *TK-00001
003500*                  PRECIO PROMEDIO/MINIMO/TOTAL DE LA CARTERA.   *TK-00001
003600*  02/09/1988 PEDR TK-00014 SE AGREGA EL MANEJO DE PROPIEDADES   *TK-00014
003700*                  TIPO PANEL (PREFABRICADAS) CON MODIFICADOR    *TK-00014
003800*                  DE PISO Y DE AISLAMIENTO TERMICO.             *TK-00014
003900*  21/11/1989 EEDR TK-00052 SE AGREGA LA CARGA DE MUESTRA FIJA   *TK-00052
004000*                  DE 4 PROPIEDADES CUANDO EL ARCHIVO BIPTENT    *TK-00052
004100*                  NO SE PUEDE ABRIR (CORRIDA NO DEBE ABORTAR).  *TK-00052
004200*  07/05/1990 PEDR TK-00078 SE CORRIGE EL ORDEN DE LA CARTERA,   *TK-00078
004300*                  DEBIA QUEDAR ASCENDENTE POR PRECIO TOTAL Y    *TK-00078
004400*                  SE INSERTABA SIEMPRE AL FINAL DE LA TABLA.    *TK-00078
004500*  19/02/1992 PEDR TK-00103 SE AGREGA RUTINA DE DESCUENTO SOBRE  *TK-00103
004600*                  EL PRECIO POR M2, A SOLICITUD DE LA UNIDAD DE *TK-00103
004700*                  REVALUACION DE CARTERA (AUN NO SE INVOCA      *TK-00103
004800*                  DESDE EL FLUJO BATCH, QUEDA COMO SERVICIO).   *TK-00103
004900*  03/08/1993 LMRX TK-00119 SE AGREGA COMPARACION DE PRECIOS     *TK-00119
005000*                  IGUALES ENTRE DOS ENTRADAS DE LA CARTERA,     *TK-00119
005100*                  USO DE LA UNIDAD DE AUDITORIA DE AVALUOS.     *TK-00119
005200*  28/06/1995 PEDR TK-00144 SE AMPLIA LA VALIDACION DE GENERO DE *TK-00144
005300*                  LA PROPIEDAD (FAMILYHOUSE/CONDOMINIUM/FARM),  *TK-00144
005400*                  LINEAS CON GENERO DESCONOCIDO SE DESCARTAN.   *TK-00144
005500*  11/01/1997 LMRX TK-00177 SE CORRIGE VALIDACION NUMERICA DE    *TK-00177
005600*                  PRECIO POR M2 QUE ACEPTABA DOS PUNTOS         *TK-00177
005700*                  DECIMALES EN EL MISMO CAMPO.                  *TK-00177
005800*  30/09/1998 PEDR TK-00198 REVISION Y2K - LOS CAMPOS DE CONTROL *TK-00198
005900*                  DE ESTA CORRIDA NO MANEJAN FECHA DE CUATRO    *TK-00198
006000*                  DIGITOS DE AGNO, NO REQUIRIO CAMBIO DE CODIGO,*TK-00198
006100*                  SE DEJA CONSTANCIA DE LA REVISION.            *TK-00198
006200*  15/04/1999 EEDR TK-00205 SE AGREGA DISPLAY DE ESTADISTICAS DE *TK-00205
006300*                  CIERRE (LEIDOS/RECHAZADOS/ESCRITOS) IGUAL A   *TK-00205
006400*                  LAS DEMAS CORRIDAS BATCH DEL DEPARTAMENTO.    *TK-00205
006500*  06/03/2001 LMRX TK-00233 SE AMPLIA TABLA DE MODIFICADOR DE    *TK-00233
006600*                  PLAZA PARA INCLUIR NYIREGYHAZA (1.15).        *TK-00233
006700*  19/10/2003 PEDR TK-00261 SE ELIMINA EL LIMITE PREVIO DE 200   *TK-00261
006800*                  PROPIEDADES, LA TABLA AHORA ADMITE HASTA 500. *TK-00261
006900*  08/07/2005 LMRX TK-00289 SE AGREGA EL UPSI-0 DE DIAGNOSTICO   *TK-00289
007000*                  PARA DESPLEGAR EL CONTEO DE MINUSCULAS EN LA  *TK-00289
007100*                  CIUDAD (APOYO A AUDITORIA DE CAPTURA).        *TK-00289
007200*  22/11/2007 FSGR TK-00301 SE CORRIGE RELLENO DE LA TABLA DE    *TK-00301
007300*                  MODIFICADOR DE PLAZA: EL RENGLON DE           *TK-00301
007400*                  NYIREGYHAZA QUEDABA DESALINEADO POR LOS       *TK-00301
007500*                  ACENTOS DEL NOMBRE, Y EL CORTE DE 20/3 DE LA  *TK-00301
007600*                  REDEFINICION NO CASABA CON LA CIFRA.          *TK-00301
007700*  22/11/2007 FSGR TK-00302 EL PRECIO POR AMBIENTE SE CALCULABA  *TK-00302
007800*                  TAMBIEN PARA PROPIEDADES GENERALES; SE DEJA   *TK-00302
007900*                  EN CEROS PARA ESAS PROPIEDADES PORQUE ES UN   *TK-00302
008000*                  DATO EXCLUSIVO DE PROPIEDADES PANEL.          *TK-00302
008100*  09/01/2008 FSGR TK-00303 SE AGREGA A RECHAZA-LINEA-ENTRADA EL *TK-00303
008200*                  DESPLIEGUE DEL REGISTRO PARCIAL (VISTA PLANA  *TK-00303
008300*                  BIPT-ENTRADA-ALT DEL COPY BIPTREG), QUE ANTES *TK-00303
008400*                  ESTABA DOCUMENTADO PERO NUNCA SE USABA.       *TK-00303
008500*  09/01/2008 FSGR TK-00304 LA VALIDACION NUMERICA ACEPTABA UN   *TK-00304
008600*                  CAMPO FORMADO UNICAMENTE POR UN PUNTO O UN    *TK-00304
008700*                  SIGNO MENOS COMO VALIDO; SE EXIGE AHORA AL    *TK-00304
008800*                  MENOS UN DIGITO ANTES DE ACEPTAR EL CAMPO.    *TK-00304
008900*  14/02/2008 EEDR TK-00305 SE REORDENA EL ARRANQUE Y LA         *TK-00305
009000*                  APERTURA DE BIPTSAL COMO RANGOS DE PARRAFOS   *TK-00305
009100*                  NUMERADOS CON PERFORM...THRU Y GO TO, PARA    *TK-00305
009200*                  APEGARSE AL ESTANDAR VIGENTE DE CONTROL DE    *TK-00305
009300*                  FLUJO DEL DEPARTAMENTO EN CORRIDAS BATCH.     *TK-00305
009400*  14/02/2008 EEDR TK-00306 RECHAZA-LINEA-ENTRADA DESPLEGABA EL  *TK-00306
009500*                  REGISTRO PARCIAL AUN CUANDO LA PRIMERA LINEA  *TK-00306
009600*                  DEL ARCHIVO VENIA MAL FORMADA Y LA TABLA      *TK-00306
009700*                  TODAVIA NO TENIA NINGUN RENGLON APARTADO.     *TK-00306
009800******************************************************************
009900 ENVIRONMENT DIVISION.
010000 CONFIGURATION SECTION.
010100 SPECIAL-NAMES.
010200     C01 IS TOP-OF-FORM
010300     CLASS DIGITOS      IS '0' THRU '9'
010400     CLASS MINUSCULAS   IS 'a' THRU 'z'
010500     UPSI-0 ON STATUS IS WKS-UPSI-ACTIVO                          TK-00289
010600            OFF STATUS IS WKS-UPSI-INACTIVO.
010700 INPUT-OUTPUT SECTION.
010800 FILE-CONTROL.
010900******************************************************************
011000*              A R C H I V O S   D E   E N T R A D A
011100******************************************************************
011200     SELECT BIPTENT  ASSIGN   TO BIPTENT
011300            ORGANIZATION      IS LINE SEQUENTIAL
011400            FILE STATUS       IS FS-BIPTENT
011500                                 FSE-BIPTENT.
011600******************************************************************
011700*              A R C H I V O S   D E   S A L I D A
011800******************************************************************
011900     SELECT BIPTSAL  ASSIGN   TO BIPTSAL
012000            ORGANIZATION      IS LINE SEQUENTIAL
012100            FILE STATUS       IS FS-BIPTSAL
012200                                 FSE-BIPTSAL.
012300
012400 DATA DIVISION.
012500 FILE SECTION.
012600******************************************************************
012700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
012800******************************************************************
012900*   LISTADO PLANO DE PROPIEDADES DE LA CARTERA (ENTRADA)
013000 FD  BIPTENT.
013100 01  REG-BIPTENT.
013200     05  REG-BIPTENT-LINEA         PIC X(76).
013300     05  FILLER                    PIC X(04).
013400*   REPORTE RESUMEN DE LA CARTERA (SALIDA, 3 LINEAS)
013500 FD  BIPTSAL.
013600 01  REG-RPT-PROMEDIO.
013700     05  FILLER                    PIC X(19)
013800                                    VALUE 'Average sqm price: '.
013900     05  RPT-PROM-VALOR            PIC ZZZZZZ9.99.
014000     05  FILLER                    PIC X(10) VALUE SPACES.
014100 01  REG-RPT-MINIMO.
014200     05  FILLER                    PIC X(19)
014300                                    VALUE 'Cheapest property: '.
014400     05  RPT-MIN-VALOR             PIC Z(8)9.
014500     05  FILLER                    PIC X(12) VALUE SPACES.
014600 01  REG-RPT-TOTAL.
014700     05  FILLER                    PIC X(25)
014800                               VALUE 'Total of all properties: '.
014900     05  RPT-TOT-VALOR             PIC Z(9)9.
015000     05  FILLER                    PIC X(09) VALUE SPACES.
015100
015200 WORKING-STORAGE SECTION.
015300******************************************************************
015400*           CONTADORES Y SUBINDICES DE USO GENERAL (STANDALONE)
015500******************************************************************
015600 77 WKS-CONTADOR                      PIC S9(05) COMP VALUE ZEROES
015700 77 WKS-CAMPO-CONTADOR                PIC S9(02) COMP VALUE ZEROES
015800 77 WKS-I                             PIC S9(04) COMP VALUE ZEROES
015900******************************************************************
016000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
016100******************************************************************
016200 01 WKS-FS-STATUS.
016300    02 WKS-STATUS.
016400*      LISTADO DE PROPIEDADES DE LA CARTERA
016500       04 FS-BIPTENT              PIC 9(02) VALUE ZEROES.
016600       04 FSE-BIPTENT.
016700          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
016800          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
016900          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
017000*      REPORTE RESUMEN DE LA CARTERA
017100       04 FS-BIPTSAL              PIC 9(02) VALUE ZEROES.
017200       04 FSE-BIPTSAL.
017300          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
017400          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
017500          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
017600*      VARIABLES RUTINA DE FSE
017700       04 PROGRAMA                PIC X(08) VALUE SPACES.
017800       04 ARCHIVO                 PIC X(08) VALUE SPACES.
017900       04 ACCION                  PIC X(10) VALUE SPACES.
018000       04 LLAVE                   PIC X(32) VALUE SPACES.
018100       04 FILLER                  PIC X(08) VALUE SPACES.
018200******************************************************************
018300*           PORTAFOLIO DE PROPIEDADES (TABLA EN MEMORIA)         *
018400******************************************************************
018500     COPY BIPTREG.
018600******************************************************************
018700*           AREA DE INTERCAMBIO PARA REACOMODO DE LA TABLA       *
018800******************************************************************
018900 01 WKS-ENTRADA-SWAP.
019000    05 WKS-SWAP-DATOS-ENTRADA.
019100       10 WKS-SWAP-TIPO-REG          PIC X(05).
019200       10 WKS-SWAP-CIUDAD            PIC X(20).
019300       10 WKS-SWAP-PRECIO-M2         PIC S9(07)V99.
019400       10 WKS-SWAP-M2                PIC S9(05).
019500       10 WKS-SWAP-NO-AMBIENTES      PIC S9(03)V9.
019600       10 WKS-SWAP-GENERO            PIC X(11).
019700       10 WKS-SWAP-PISO              PIC S9(03).
019800       10 WKS-SWAP-AISLADO-FLAG      PIC X(03).
019900       10 FILLER                     PIC X(10).
020000    05 WKS-SWAP-DATOS-CALCULADOS.
020100       10 WKS-SWAP-PRECIO-TOTAL      PIC S9(09).
020200       10 WKS-SWAP-PROM-M2-AMBIENTE  PIC S9(05)V99.
020300       10 WKS-SWAP-PRECIO-AMBIENTE   PIC S9(09).
020400       10 FILLER                     PIC X(08).
020500******************************************************************
020600*           TABLA DE MODIFICADOR DE PLAZA (CIUDAD)               *
020700******************************************************************
020800 01 TABLA-MODIF-CIUDAD-VALORES.
020900    02 FILLER   PIC X(23) VALUE 'Budapest            130'.
021000    02 FILLER   PIC X(23) VALUE 'Debrecen            120'.
021100    02 FILLER   PIC X(23) VALUE 'Nyíregyháza       115'.        TK
021200 01 TABLA-MODIF-CIUDAD REDEFINES TABLA-MODIF-CIUDAD-VALORES.
021300    02 TABLA-MODIF-ENTRADA OCCURS 3 TIMES.
021400       04 TABLA-MODIF-NOMBRE        PIC X(20).
021500       04 TABLA-MODIF-VALOR         PIC 9(03).
021600******************************************************************
021700*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
021800******************************************************************
021900 01 WKS-VARIABLES-TRABAJO.
022000    02 WKS-LINEA-ENTRADA                 PIC X(76).
022100    02 WKS-FLAGS.
022200       04 WKS-FIN-BIPTENT                PIC 9(01) VALUE ZEROES.
022300          88 FIN-BIPTENT                           VALUE 1.
022400       04 WKS-USO-MUESTRA-FLAG           PIC 9(01) VALUE ZEROES.
022500          88 WKS-USO-MUESTRA                       VALUE 1.
022600    02 WKS-CONTADORES.
022700       04 WKS-LEIDOS                     PIC S9(05) COMP
022800                                          VALUE ZEROES.
022900       04 WKS-RECHAZADOS                 PIC S9(05) COMP
023000                                          VALUE ZEROES.
023100       04 WKS-ESCRITOS-RPT               PIC S9(02) COMP
023200                                          VALUE ZEROES.
023300    02 WKS-MASCARA                       PIC Z,ZZZ,ZZ9
023400                                          VALUE ZEROES.
023500*--> CAMPOS OBTENIDOS DEL UNSTRING DE LA LINEA DE ENTRADA (#)
023600    02 WKS-CAMPOS-TABLA.
023700       04 WKS-CAMPO OCCURS 8 TIMES       PIC X(20).
023800    02 FILLER                          PIC X(04) VALUE SPACES.
023900******************************************************************
024000*              CALCULO DE PRECIO TOTAL Y MODIFICADORES           *
024100******************************************************************
024200 01 WKS-CALCULO-PRECIO.
024300    02 WKS-PRECIO-BASE                   PIC S9(12)V99.
024400    02 WKS-MODIF-CIUDAD-ENTERO           PIC 9(03).
024500    02 WKS-MODIF-CIUDAD                  PIC S9(01)V99.
024600    02 WKS-MODIF-PANEL                   PIC S9(01)V99.
024700    02 FILLER                          PIC X(04).
024800******************************************************************
024900*              ACUMULADORES DEL REPORTE RESUMEN                 *
025000******************************************************************
025100 01 WKS-ACUMULADORES-REPORTE.
025200    02 WKS-SUMA-PRECIO-M2                PIC S9(12)V99
025300                                          VALUE ZEROES.
025400    02 WKS-PROMEDIO-PRECIO-M2            PIC S9(05)V99
025500                                          VALUE ZEROES.
025600    02 WKS-PRECIO-MINIMO                 PIC S9(09)
025700                                          VALUE ZEROES.
025800    02 WKS-SUMA-PRECIO-TOTAL             PIC S9(11)
025900                                          VALUE ZEROES.
026000    02 FILLER                          PIC X(04).
026100******************************************************************
026200*              VALIDACION NUMERICA DE CAMPOS DE LA LINEA         *
026300******************************************************************
026400 01 WKS-VALIDACION-NUMERICA.
026500    02 WKS-NUM-ENTRADA                   PIC X(20).
026600    02 WKS-NUM-ENTRADA-R REDEFINES WKS-NUM-ENTRADA.
026700       03 WKS-NUM-CARACTER OCCURS 20 TIMES
026800                                          PIC X(01).
026900    02 WKS-NUM-LONGITUD                  PIC S9(02) COMP
027000                                          VALUE ZEROES.
027100    02 WKS-NUM-POS                       PIC S9(02) COMP
027200                                          VALUE ZEROES.
027300    02 WKS-NUM-PUNTOS                    PIC S9(02) COMP
027400                                          VALUE ZEROES.
027500    02 WKS-NUM-DIGITOS                   PIC S9(02) COMP
027600                                          VALUE ZEROES.
027700    02 WKS-NUM-VALIDO                    PIC 9(01).
027800       88 NUM-ES-VALIDO                           VALUE 1.
027900    02 FILLER                          PIC X(04).
028000******************************************************************
028100*              INDICADORES DE DIAGNOSTICO (UPSI/CLASE)           *
028200******************************************************************
028300 01 WKS-DIAGNOSTICO.
028400    02 WKS-UPSI-ACTIVO                   PIC 9(01) VALUE ZEROES.  TK-00289
028500    02 WKS-UPSI-INACTIVO                 PIC 9(01) VALUE ZEROES.
028600    02 WKS-CTR-MINUSCULAS                PIC S9(05) COMP
028700                                          VALUE ZEROES.
028800    02 FILLER                          PIC X(04).
028900******************************************************************
029000*              UTILERIA DE DESCUENTO Y COMPARACION (SERVICIO)    *
029100******************************************************************
029200 01 WKS-UTILERIA-SERVICIO.
029300    02 WKS-DESC-INDICE                   PIC S9(04) COMP
029400                                          VALUE ZEROES.
029500    02 WKS-DESC-PORCENTAJE               PIC S9(03)
029600                                          VALUE ZEROES.
029700    02 WKS-COMPARA-INDICE-1              PIC S9(04) COMP
029800                                          VALUE ZEROES.
029900    02 WKS-COMPARA-INDICE-2              PIC S9(04) COMP
030000                                          VALUE ZEROES.
030100    02 WKS-MISMO-PRECIO-FLAG             PIC 9(01) VALUE ZEROES.
030200       88 WKS-MISMO-PRECIO                        VALUE 1.
030300    02 FILLER                          PIC X(04).
030400******************************************************************
030500 PROCEDURE DIVISION.
030600******************************************************************
030700*               S E C C I O N    P R I N C I P A L
030800******************************************************************
030900 000-MAIN SECTION.
031000*    TK-00305: SE REESTRUCTURA EL ARRANQUE COMO RANGO DE
031100*    PARRAFOS NUMERADOS (PERFORM...THRU/GO TO), SEGUN EL
031200*    ESTANDAR DE CONTROL DE FLUJO DEL DEPARTAMENTO.
031300     PERFORM 000-10-ARRANQUE THRU 000-10-ARRANQUE-FIN
031400     PERFORM ABRIR-ARCHIVO-SALIDA
031500     PERFORM GENERA-REPORTE
031600     PERFORM ESTADISTICAS
031700     PERFORM CIERRA-ARCHIVOS
031800     STOP RUN.
031900 000-MAIN-E. EXIT.
032000
032100 000-10-ARRANQUE.
032200     PERFORM ABRIR-ARCHIVO-ENTRADA.
032300     IF WKS-USO-MUESTRA
032400        GO TO 000-10-CARGA-MUESTRA
032500     END-IF.
032600     PERFORM LEE-BIPTENT.
032700     PERFORM LEE-Y-ARMA-PORTAFOLIO UNTIL FIN-BIPTENT.
032800     GO TO 000-10-ARRANQUE-FIN.
032900
033000 000-10-CARGA-MUESTRA.
033100     PERFORM CARGA-MUESTRA-FIJA.
033200
033300 000-10-ARRANQUE-FIN.
033400     EXIT.
033500
033600******************************************************************
033700*    APERTURA DE ARCHIVO DE ENTRADA, SI FALLA SE USA LA MUESTRA  *
033800******************************************************************
033900 ABRIR-ARCHIVO-ENTRADA SECTION.
034000     MOVE 'BIPT1C01' TO PROGRAMA
034100     MOVE ZEROES     TO WKS-USO-MUESTRA-FLAG
034200     OPEN INPUT BIPTENT
034300     IF FS-BIPTENT NOT EQUAL 0
034400        MOVE 1 TO WKS-USO-MUESTRA-FLAG
034500     END-IF.
034600 ABRIR-ARCHIVO-ENTRADA-E. EXIT.
034700
034800******************************************************************
034900*    APERTURA DE ARCHIVO DE SALIDA, FALLA ES FATAL (NO HAY       *
035000*    REPORTE QUE EMITIR SIN ESTE ARCHIVO)                        *
035100******************************************************************
035200 ABRIR-ARCHIVO-SALIDA SECTION.
035300*    TK-00305: RANGO DE PARRAFOS NUMERADOS CON GO TO PARA LA
035400*    SALIDA FATAL (SIN REPORTE NO HAY NADA MAS QUE HACER).
035500     PERFORM 020-10-OPEN-SALIDA THRU 020-10-OPEN-SALIDA-FIN.
035600 ABRIR-ARCHIVO-SALIDA-E. EXIT.
035700
035800 020-10-OPEN-SALIDA.
035900     OPEN OUTPUT BIPTSAL.
036000     IF FS-BIPTSAL EQUAL 0
036100        GO TO 020-10-OPEN-SALIDA-FIN
036200     END-IF.
036300     MOVE 'OPEN'     TO ACCION
036400     MOVE SPACES     TO LLAVE
036500     MOVE 'BIPTSAL'  TO ARCHIVO
036600     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
036700                           FS-BIPTSAL, FSE-BIPTSAL
036800     DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO BIPTSAL<<<"
036900             UPON CONSOLE
037000     DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
037100             UPON CONSOLE
037200     PERFORM CIERRA-ARCHIVOS
037300     STOP RUN.
037400
037500 020-10-OPEN-SALIDA-FIN.
037600     EXIT.
037700
037800******************************************************************
037900*    LECTURA SECUENCIAL DEL LISTADO DE PROPIEDADES               *
038000******************************************************************
038100 LEE-BIPTENT SECTION.
038200     READ BIPTENT
038300       AT END
038400          MOVE 1 TO WKS-FIN-BIPTENT
038500       NOT AT END
038600          MOVE REG-BIPTENT-LINEA TO WKS-LINEA-ENTRADA
038700          ADD 1 TO WKS-LEIDOS
038800     END-READ.
038900 LEE-BIPTENT-E. EXIT.
039000
039100******************************************************************
039200*    ARMADO DE LA CARTERA: UNA LINEA LEIDA A LA VEZ              *
039300******************************************************************
039400 LEE-Y-ARMA-PORTAFOLIO SECTION.
039500     PERFORM PARTE-LINEA-ENTRADA
039600     PERFORM VALIDA-Y-AGREGA-REGISTRO
039700     PERFORM LEE-BIPTENT.
039800 LEE-Y-ARMA-PORTAFOLIO-E. EXIT.
039900
040000******************************************************************
040100*    PARTE LA LINEA DE ENTRADA EN CAMPOS DELIMITADOS POR #       *
040200******************************************************************
040300 PARTE-LINEA-ENTRADA SECTION.
040400     MOVE SPACES TO WKS-CAMPOS-TABLA
040500     MOVE ZEROES TO WKS-CAMPO-CONTADOR
040600     UNSTRING WKS-LINEA-ENTRADA DELIMITED BY '#'
040700         INTO WKS-CAMPO (1) WKS-CAMPO (2) WKS-CAMPO (3)
040800              WKS-CAMPO (4) WKS-CAMPO (5) WKS-CAMPO (6)
040900              WKS-CAMPO (7) WKS-CAMPO (8)
041000         TALLYING IN WKS-CAMPO-CONTADOR
041100     END-UNSTRING.
041200 PARTE-LINEA-ENTRADA-E. EXIT.
041300
041400******************************************************************
041500*    VALIDA LOS CAMPOS DE LA LINEA Y, SI SON BUENOS, AGREGA LA   *
041600*    PROPIEDAD A LA CARTERA EN ORDEN ASCENDENTE DE PRECIO TOTAL  *
041700******************************************************************
041800 VALIDA-Y-AGREGA-REGISTRO SECTION.
041900     SET BIPT-IDX TO 1
042000     IF WKS-CAMPO-CONTADOR < 6
042100        PERFORM RECHAZA-LINEA-ENTRADA
042200     ELSE
042300        ADD 1 TO BIPT-TOTAL-REGISTROS
042400        SET BIPT-IDX TO BIPT-TOTAL-REGISTROS
042500        MOVE WKS-CAMPO (1) TO BIPT-TIPO-REG (BIPT-IDX)
042600        MOVE WKS-CAMPO (2) TO BIPT-CIUDAD   (BIPT-IDX)
042700        MOVE SPACES        TO WKS-NUM-ENTRADA
042800        MOVE WKS-CAMPO (3) TO WKS-NUM-ENTRADA
042900        PERFORM LARGO-CAMPO-NUMERICO
043000        PERFORM VALIDA-CAMPO-NUMERICO
043100        IF NOT NUM-ES-VALIDO
043200           SUBTRACT 1 FROM BIPT-TOTAL-REGISTROS
043300           PERFORM RECHAZA-LINEA-ENTRADA
043400        ELSE
043500           COMPUTE BIPT-PRECIO-M2 (BIPT-IDX) =
043600                   FUNCTION NUMVAL (WKS-NUM-ENTRADA
043700                                    (1:WKS-NUM-LONGITUD))
043800           MOVE SPACES        TO WKS-NUM-ENTRADA
043900           MOVE WKS-CAMPO (4) TO WKS-NUM-ENTRADA
044000           PERFORM LARGO-CAMPO-NUMERICO
044100           PERFORM VALIDA-CAMPO-NUMERICO
044200           IF NOT NUM-ES-VALIDO
044300              SUBTRACT 1 FROM BIPT-TOTAL-REGISTROS
044400              PERFORM RECHAZA-LINEA-ENTRADA
044500           ELSE
044600              COMPUTE BIPT-M2 (BIPT-IDX) =
044700                      FUNCTION NUMVAL (WKS-NUM-ENTRADA
044800                                       (1:WKS-NUM-LONGITUD))
044900              PERFORM VALIDA-Y-AGREGA-AMBIENTES
045000           END-IF
045100        END-IF
045200     END-IF.
045300 VALIDA-Y-AGREGA-REGISTRO-E. EXIT.
045400
045500******************************************************************
045600*    CONTINUA LA VALIDACION: AMBIENTES, GENERO Y, SI APLICA,     *
045700*    LOS CAMPOS EXCLUSIVOS DE PROPIEDADES PANEL                 *
045800******************************************************************
045900 VALIDA-Y-AGREGA-AMBIENTES SECTION.
046000     MOVE SPACES        TO WKS-NUM-ENTRADA
046100     MOVE WKS-CAMPO (5) TO WKS-NUM-ENTRADA
046200     PERFORM LARGO-CAMPO-NUMERICO
046300     PERFORM VALIDA-CAMPO-NUMERICO
046400     IF NOT NUM-ES-VALIDO
046500        SUBTRACT 1 FROM BIPT-TOTAL-REGISTROS
046600        PERFORM RECHAZA-LINEA-ENTRADA
046700     ELSE
046800        COMPUTE BIPT-NO-AMBIENTES (BIPT-IDX) =
046900                FUNCTION NUMVAL (WKS-NUM-ENTRADA
047000                                 (1:WKS-NUM-LONGITUD))
047100        MOVE WKS-CAMPO (6) TO BIPT-GENERO (BIPT-IDX)
047200        IF NOT BIPT-GENERO-VALIDO (BIPT-IDX)
047300           SUBTRACT 1 FROM BIPT-TOTAL-REGISTROS
047400           PERFORM RECHAZA-LINEA-ENTRADA
047500        ELSE
047600           IF BIPT-ES-PANEL (BIPT-IDX)
047700              AND WKS-CAMPO-CONTADOR >= 8
047800              PERFORM VALIDA-Y-AGREGA-DATOS-PANEL
047900           ELSE
048000              MOVE 'REALE' TO BIPT-TIPO-REG (BIPT-IDX)
048100              MOVE ZEROES  TO BIPT-PISO (BIPT-IDX)
048200              MOVE 'NO '   TO BIPT-AISLADO-FLAG (BIPT-IDX)
048300              PERFORM CALCULA-PRECIO-TOTAL
048400              PERFORM CALCULA-PROMEDIO-M2-AMBIENTE
048500              MOVE ZEROES  TO BIPT-PRECIO-AMBIENTE (BIPT-IDX)     TK-00302
048600              PERFORM UBICA-REGISTRO-EN-ORDEN
048700           END-IF
048800        END-IF
048900     END-IF.
049000 VALIDA-Y-AGREGA-AMBIENTES-E. EXIT.
049100
049200******************************************************************
049300*    VALIDA PISO Y AISLAMIENTO DE UNA PROPIEDAD PANEL            *
049400******************************************************************
049500 VALIDA-Y-AGREGA-DATOS-PANEL SECTION.
049600     MOVE SPACES        TO WKS-NUM-ENTRADA
049700     MOVE WKS-CAMPO (7) TO WKS-NUM-ENTRADA
049800     PERFORM LARGO-CAMPO-NUMERICO
049900     PERFORM VALIDA-CAMPO-NUMERICO
050000     IF NOT NUM-ES-VALIDO
050100        SUBTRACT 1 FROM BIPT-TOTAL-REGISTROS
050200        PERFORM RECHAZA-LINEA-ENTRADA
050300     ELSE
050400        COMPUTE BIPT-PISO (BIPT-IDX) =
050500                FUNCTION NUMVAL (WKS-NUM-ENTRADA
050600                                 (1:WKS-NUM-LONGITUD))
050700        MOVE WKS-CAMPO (8) TO BIPT-AISLADO-FLAG (BIPT-IDX)
050800        PERFORM CALCULA-PRECIO-TOTAL
050900        PERFORM CALCULA-PROMEDIO-M2-AMBIENTE
051000        PERFORM CALCULA-PRECIO-AMBIENTE
051100        PERFORM UBICA-REGISTRO-EN-ORDEN
051200     END-IF.
051300 VALIDA-Y-AGREGA-DATOS-PANEL-E. EXIT.
051400
051500******************************************************************
051600*    DESPLIEGA Y CUENTA UNA LINEA RECHAZADA POR MALA FORMA       *
051700*    (TK-00303: SE AGREGA EL VOLCADO DEL REGISTRO PARCIAL EN LA  *
051800*    VISTA PLANA BIPT-ENTRADA-ALT, PARA AUDITORIA DE CAPTURA.    *
051900*    TK-00306: EL VOLCADO SOLO APLICA SI YA HAY UN RENGLON DE    *
052000*    LA TABLA APARTADO; LA PRIMERA LINEA MAL FORMADA NO LLEGA A  *
052100*    APARTAR RENGLON Y NO DEBE DESPLEGAR MEMORIA SIN INICIAR.)   *
052200******************************************************************
052300 RECHAZA-LINEA-ENTRADA SECTION.
052400     ADD 1 TO WKS-RECHAZADOS
052500     DISPLAY 'BIPTENT, LINEA RECHAZADA: ' WKS-LINEA-ENTRADA
052600     IF BIPT-TOTAL-REGISTROS > 0                                  TK-00306
052700        DISPLAY 'BIPTENT, REGISTRO PARCIAL: '                     TK-00306
052800                BIPT-ENTRADA-ALT (BIPT-IDX)                       TK-00306
052900     END-IF.                                                      TK-00306
053000 RECHAZA-LINEA-ENTRADA-E. EXIT.
053100
053200******************************************************************
053300*    UBICA LA ENTRADA RECIEN CALCULADA EN ORDEN ASCENDENTE DE    *
053400*    PRECIO TOTAL DENTRO DE LA TABLA DE LA CARTERA (EMPUJA LA    *
053500*    ENTRADA HACIA ATRAS MIENTRAS LA ANTERIOR SEA MAS CARA)      *
053600******************************************************************
053700 UBICA-REGISTRO-EN-ORDEN SECTION.
053800     PERFORM UBICA-REGISTRO-DESPLAZA
053900             VARYING BIPT-IDX FROM BIPT-TOTAL-REGISTROS BY -1
054000             UNTIL BIPT-IDX = 1
054100                OR BIPT-PRECIO-TOTAL (BIPT-IDX - 1)
054200                       <= BIPT-PRECIO-TOTAL (BIPT-IDX).
054300 UBICA-REGISTRO-EN-ORDEN-E. EXIT.
054400
054500 UBICA-REGISTRO-DESPLAZA SECTION.
054600     MOVE BIPT-DATOS-ENTRADA    (BIPT-IDX)
054700                                TO WKS-SWAP-DATOS-ENTRADA
054800     MOVE BIPT-DATOS-CALCULADOS (BIPT-IDX)
054900                                TO WKS-SWAP-DATOS-CALCULADOS
055000     MOVE BIPT-DATOS-ENTRADA    (BIPT-IDX - 1)
055100                                TO BIPT-DATOS-ENTRADA (BIPT-IDX)
055200     MOVE BIPT-DATOS-CALCULADOS (BIPT-IDX - 1)
055300                             TO BIPT-DATOS-CALCULADOS (BIPT-IDX)
055400     MOVE WKS-SWAP-DATOS-ENTRADA
055500                        TO BIPT-DATOS-ENTRADA (BIPT-IDX - 1)
055600     MOVE WKS-SWAP-DATOS-CALCULADOS
055700                        TO BIPT-DATOS-CALCULADOS (BIPT-IDX - 1).
055800 UBICA-REGISTRO-DESPLAZA-E. EXIT.
055900
056000******************************************************************
056100*    CALCULA EL PRECIO TOTAL DE LA PROPIEDAD: MODIFICADOR DE     *
056200*    PLAZA PARA TODAS, MAS MODIFICADOR DE PISO/AISLAMIENTO SI    *
056300*    LA PROPIEDAD ES PANEL                                       *
056400******************************************************************
056500 CALCULA-PRECIO-TOTAL SECTION.
056600     MOVE 100 TO WKS-MODIF-CIUDAD-ENTERO
056700     PERFORM BUSCA-MODIF-CIUDAD
056800             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 3
056900     COMPUTE WKS-MODIF-CIUDAD = WKS-MODIF-CIUDAD-ENTERO / 100
057000     COMPUTE WKS-PRECIO-BASE = BIPT-PRECIO-M2 (BIPT-IDX) *
057100                               BIPT-M2        (BIPT-IDX)
057200     COMPUTE BIPT-PRECIO-TOTAL (BIPT-IDX) =
057300             WKS-PRECIO-BASE * WKS-MODIF-CIUDAD
057400     IF BIPT-ES-PANEL (BIPT-IDX)
057500        PERFORM AJUSTA-MODIFICADOR-PANEL
057600        COMPUTE BIPT-PRECIO-TOTAL (BIPT-IDX) =
057700                BIPT-PRECIO-TOTAL (BIPT-IDX) * WKS-MODIF-PANEL
057800     END-IF.
057900 CALCULA-PRECIO-TOTAL-E. EXIT.
058000
058100 BUSCA-MODIF-CIUDAD SECTION.
058200     IF BIPT-CIUDAD (BIPT-IDX) = TABLA-MODIF-NOMBRE (WKS-I)
058300        MOVE TABLA-MODIF-VALOR (WKS-I) TO WKS-MODIF-CIUDAD-ENTERO
058400     END-IF.
058500 BUSCA-MODIF-CIUDAD-E. EXIT.
058600
058700******************************************************************
058800*    MODIFICADOR DE PANEL: AJUSTE DE PISO (EXCLUYENTE) MAS       *
058900*    AJUSTE DE AISLAMIENTO (INDEPENDIENTE, SE ACUMULA)           *
059000******************************************************************
059100 AJUSTA-MODIFICADOR-PANEL SECTION.
059200     MOVE 1.00 TO WKS-MODIF-PANEL
059300     IF BIPT-PISO (BIPT-IDX) >= 0 AND BIPT-PISO (BIPT-IDX) <= 2
059400        ADD 0.05 TO WKS-MODIF-PANEL
059500     ELSE
059600        IF BIPT-PISO (BIPT-IDX) = 10
059700           SUBTRACT 0.05 FROM WKS-MODIF-PANEL
059800        END-IF
059900     END-IF
060000     IF BIPT-SI-AISLADO (BIPT-IDX)
060100        ADD 0.05 TO WKS-MODIF-PANEL
060200     END-IF.
060300 AJUSTA-MODIFICADOR-PANEL-E. EXIT.
060400
060500******************************************************************
060600*    PROMEDIO DE M2 POR AMBIENTE, SOLO USO INFORMATIVO           *
060700******************************************************************
060800 CALCULA-PROMEDIO-M2-AMBIENTE SECTION.
060900     IF BIPT-NO-AMBIENTES (BIPT-IDX) <= 0
061000        MOVE 0 TO BIPT-PROM-M2-AMBIENTE (BIPT-IDX)
061100     ELSE
061200        COMPUTE BIPT-PROM-M2-AMBIENTE (BIPT-IDX) =
061300                BIPT-M2 (BIPT-IDX) / BIPT-NO-AMBIENTES (BIPT-IDX)
061400     END-IF.
061500 CALCULA-PROMEDIO-M2-AMBIENTE-E. EXIT.
061600
061700******************************************************************
061800*    PRECIO POR AMBIENTE, DATO EXCLUSIVO DE PROPIEDADES PANEL.   *
061900*    NO SE INVOCA PARA PROPIEDADES GENERALES (VER TK-00302).     *
062000******************************************************************
062100 CALCULA-PRECIO-AMBIENTE SECTION.
062200     IF BIPT-NO-AMBIENTES (BIPT-IDX) <= 0
062300        MOVE 0 TO BIPT-PRECIO-AMBIENTE (BIPT-IDX)
062400     ELSE
062500        COMPUTE BIPT-PRECIO-AMBIENTE (BIPT-IDX) =
062600                (BIPT-PRECIO-M2 (BIPT-IDX) * BIPT-M2 (BIPT-IDX))
062700                 / BIPT-NO-AMBIENTES (BIPT-IDX)
062800     END-IF.
062900 CALCULA-PRECIO-AMBIENTE-E. EXIT.
063000
063100******************************************************************
063200*    RUTINA DE SERVICIO: APLICA UN DESCUENTO PORCENTUAL AL       *
063300*    PRECIO POR M2 DE LA ENTRADA WKS-DESC-INDICE. NO FORMA PARTE *
063400*    DEL FLUJO BATCH DE REPORTE, SE DEJA COMO SERVICIO PARA LA   *
063500*    UNIDAD DE REVALUACION DE CARTERA (VER TK-00103).            *
063600******************************************************************
063700 APLICA-DESCUENTO SECTION.
063800     IF WKS-DESC-PORCENTAJE < 0 OR WKS-DESC-PORCENTAJE > 100
063900        DISPLAY 'APLICA-DESCUENTO, PORCENTAJE FUERA DE RANGO: '
064000                WKS-DESC-PORCENTAJE
064100     ELSE
064200        COMPUTE BIPT-PRECIO-M2 (WKS-DESC-INDICE) ROUNDED =
064300                BIPT-PRECIO-M2 (WKS-DESC-INDICE) *
064400                (100 - WKS-DESC-PORCENTAJE) / 100
064500     END-IF.
064600 APLICA-DESCUENTO-E. EXIT.
064700
064800******************************************************************
064900*    RUTINA DE SERVICIO: COMPARA EL PRECIO TOTAL DE DOS ENTRADAS *
065000*    DE LA CARTERA, USO DE LA UNIDAD DE AUDITORIA (TK-00119).    *
065100******************************************************************
065200 COMPARA-PRECIOS-IGUALES SECTION.
065300     MOVE 0 TO WKS-MISMO-PRECIO-FLAG
065400     IF BIPT-PRECIO-TOTAL (WKS-COMPARA-INDICE-1) =
065500        BIPT-PRECIO-TOTAL (WKS-COMPARA-INDICE-2)
065600        MOVE 1 TO WKS-MISMO-PRECIO-FLAG
065700     END-IF.
065800 COMPARA-PRECIOS-IGUALES-E. EXIT.
065900
066000******************************************************************
066100*    CARGA LA MUESTRA FIJA DE 4 PROPIEDADES (3 GENERALES Y 1     *
066200*    PANEL), USADA UNICAMENTE CUANDO BIPTENT NO SE PUDO ABRIR    *
066300******************************************************************
066400 CARGA-MUESTRA-FIJA SECTION.
066500     MOVE ZEROES TO BIPT-TOTAL-REGISTROS
066600
066700     ADD 1 TO BIPT-TOTAL-REGISTROS
066800     SET BIPT-IDX TO BIPT-TOTAL-REGISTROS
066900     MOVE 'REALE'        TO BIPT-TIPO-REG     (BIPT-IDX)
067000     MOVE 'Budapest'     TO BIPT-CIUDAD       (BIPT-IDX)
067100     MOVE 250000.00      TO BIPT-PRECIO-M2    (BIPT-IDX)
067200     MOVE 100            TO BIPT-M2           (BIPT-IDX)
067300     MOVE 4.0            TO BIPT-NO-AMBIENTES (BIPT-IDX)
067400     MOVE 'CONDOMINIUM'  TO BIPT-GENERO       (BIPT-IDX)
067500     MOVE ZEROES         TO BIPT-PISO         (BIPT-IDX)
067600     MOVE 'NO '          TO BIPT-AISLADO-FLAG (BIPT-IDX)
067700     PERFORM CALCULA-PRECIO-TOTAL
067800     PERFORM CALCULA-PROMEDIO-M2-AMBIENTE
067900     MOVE ZEROES TO BIPT-PRECIO-AMBIENTE (BIPT-IDX)               TK-00302
068000     PERFORM UBICA-REGISTRO-EN-ORDEN
068100
068200     ADD 1 TO BIPT-TOTAL-REGISTROS
068300     SET BIPT-IDX TO BIPT-TOTAL-REGISTROS
068400     MOVE 'REALE'        TO BIPT-TIPO-REG     (BIPT-IDX)
068500     MOVE 'Debrecen'     TO BIPT-CIUDAD       (BIPT-IDX)
068600     MOVE 220000.00      TO BIPT-PRECIO-M2    (BIPT-IDX)
068700     MOVE 120            TO BIPT-M2           (BIPT-IDX)
068800     MOVE 5.0            TO BIPT-NO-AMBIENTES (BIPT-IDX)
068900     MOVE 'FAMILYHOUSE'  TO BIPT-GENERO       (BIPT-IDX)
069000     MOVE ZEROES         TO BIPT-PISO         (BIPT-IDX)
069100     MOVE 'NO '          TO BIPT-AISLADO-FLAG (BIPT-IDX)
069200     PERFORM CALCULA-PRECIO-TOTAL
069300     PERFORM CALCULA-PROMEDIO-M2-AMBIENTE
069400     MOVE ZEROES TO BIPT-PRECIO-AMBIENTE (BIPT-IDX)               TK-00302
069500     PERFORM UBICA-REGISTRO-EN-ORDEN
069600
069700     ADD 1 TO BIPT-TOTAL-REGISTROS
069800     SET BIPT-IDX TO BIPT-TOTAL-REGISTROS
069900     MOVE 'REALE'        TO BIPT-TIPO-REG     (BIPT-IDX)
070000     MOVE 'Nyíregyháza'  TO BIPT-CIUDAD       (BIPT-IDX)
070100     MOVE 110000.00      TO BIPT-PRECIO-M2    (BIPT-IDX)
070200     MOVE 60             TO BIPT-M2           (BIPT-IDX)
070300     MOVE 2.0            TO BIPT-NO-AMBIENTES (BIPT-IDX)
070400     MOVE 'FARM'         TO BIPT-GENERO       (BIPT-IDX)
070500     MOVE ZEROES         TO BIPT-PISO         (BIPT-IDX)
070600     MOVE 'NO '          TO BIPT-AISLADO-FLAG (BIPT-IDX)
070700     PERFORM CALCULA-PRECIO-TOTAL
070800     PERFORM CALCULA-PROMEDIO-M2-AMBIENTE
070900     MOVE ZEROES TO BIPT-PRECIO-AMBIENTE (BIPT-IDX)               TK-00302
071000     PERFORM UBICA-REGISTRO-EN-ORDEN
071100
071200     ADD 1 TO BIPT-TOTAL-REGISTROS
071300     SET BIPT-IDX TO BIPT-TOTAL-REGISTROS
071400     MOVE 'PANEL'        TO BIPT-TIPO-REG     (BIPT-IDX)
071500     MOVE 'Budapest'     TO BIPT-CIUDAD       (BIPT-IDX)
071600     MOVE 180000.00      TO BIPT-PRECIO-M2    (BIPT-IDX)
071700     MOVE 70             TO BIPT-M2           (BIPT-IDX)
071800     MOVE 3.0            TO BIPT-NO-AMBIENTES (BIPT-IDX)
071900     MOVE 'CONDOMINIUM'  TO BIPT-GENERO       (BIPT-IDX)
072000     MOVE 4              TO BIPT-PISO         (BIPT-IDX)
072100     MOVE 'NO '          TO BIPT-AISLADO-FLAG (BIPT-IDX)
072200     PERFORM CALCULA-PRECIO-TOTAL
072300     PERFORM CALCULA-PROMEDIO-M2-AMBIENTE
072400     PERFORM CALCULA-PRECIO-AMBIENTE
072500     PERFORM UBICA-REGISTRO-EN-ORDEN.
072600 CARGA-MUESTRA-FIJA-E. EXIT.
072700
072800******************************************************************
072900*    GENERA EL REPORTE RESUMEN EN UNA SOLA PASADA SOBRE LA       *
073000*    CARTERA: PROMEDIO DE PRECIO/M2, MINIMO Y SUMA DE PRECIO     *
073100*    TOTAL. ESCRIBE LAS 3 LINEAS DEL REPORTE.                    *
073200******************************************************************
073300 GENERA-REPORTE SECTION.
073400     MOVE ZEROES TO WKS-SUMA-PRECIO-M2
073500     MOVE ZEROES TO WKS-CONTADOR
073600     MOVE ZEROES TO WKS-PRECIO-MINIMO
073700     MOVE ZEROES TO WKS-SUMA-PRECIO-TOTAL
073800     IF BIPT-TOTAL-REGISTROS > 0
073900        PERFORM ACUMULA-CONTROL-TOTALES
074000                VARYING BIPT-IDX FROM 1 BY 1
074100                UNTIL BIPT-IDX > BIPT-TOTAL-REGISTROS
074200        COMPUTE WKS-PROMEDIO-PRECIO-M2 ROUNDED =
074300                WKS-SUMA-PRECIO-M2 / WKS-CONTADOR
074400     END-IF
074500     PERFORM ESCRIBE-LINEAS-REPORTE.
074600 GENERA-REPORTE-E. EXIT.
074700
074800 ACUMULA-CONTROL-TOTALES SECTION.
074900     ADD BIPT-PRECIO-M2 (BIPT-IDX) TO WKS-SUMA-PRECIO-M2
075000     ADD 1 TO WKS-CONTADOR
075100     IF BIPT-IDX = 1
075200        MOVE BIPT-PRECIO-TOTAL (BIPT-IDX) TO WKS-PRECIO-MINIMO
075300     ELSE
075400        IF BIPT-PRECIO-TOTAL (BIPT-IDX) < WKS-PRECIO-MINIMO
075500           MOVE BIPT-PRECIO-TOTAL (BIPT-IDX) TO WKS-PRECIO-MINIMO
075600        END-IF
075700     END-IF
075800     ADD BIPT-PRECIO-TOTAL (BIPT-IDX) TO WKS-SUMA-PRECIO-TOTAL.
075900 ACUMULA-CONTROL-TOTALES-E. EXIT.
076000
076100******************************************************************
076200*    ESCRIBE LAS 3 LINEAS DEL REPORTE EN BIPTSAL                 *
076300******************************************************************
076400 ESCRIBE-LINEAS-REPORTE SECTION.
076500     MOVE WKS-PROMEDIO-PRECIO-M2 TO RPT-PROM-VALOR
076600     WRITE REG-RPT-PROMEDIO
076700     IF FS-BIPTSAL = 0
076800        ADD 1 TO WKS-ESCRITOS-RPT
076900     END-IF
077000     MOVE WKS-PRECIO-MINIMO TO RPT-MIN-VALOR
077100     WRITE REG-RPT-MINIMO
077200     IF FS-BIPTSAL = 0
077300        ADD 1 TO WKS-ESCRITOS-RPT
077400     END-IF
077500     MOVE WKS-SUMA-PRECIO-TOTAL TO RPT-TOT-VALOR
077600     WRITE REG-RPT-TOTAL
077700     IF FS-BIPTSAL = 0
077800        ADD 1 TO WKS-ESCRITOS-RPT
077900     END-IF.
078000 ESCRIBE-LINEAS-REPORTE-E. EXIT.
078100
078200******************************************************************
078300*    CALCULA EL LARGO REAL (SIN ESPACIOS A LA DERECHA) DE UN     *
078400*    CAMPO OBTENIDO DEL UNSTRING, PARA VALIDACION NUMERICA       *
078500******************************************************************
078600 LARGO-CAMPO-NUMERICO SECTION.
078700     PERFORM BUSCA-FIN-CAMPO-NUMERICO
078800             VARYING WKS-NUM-LONGITUD FROM 20 BY -1
078900             UNTIL WKS-NUM-LONGITUD = 0
079000                OR WKS-NUM-CARACTER (WKS-NUM-LONGITUD)
079100                       NOT = SPACE.
079200 LARGO-CAMPO-NUMERICO-E. EXIT.
079300
079400 BUSCA-FIN-CAMPO-NUMERICO SECTION.
079500     CONTINUE.
079600 BUSCA-FIN-CAMPO-NUMERICO-E. EXIT.
079700
079800******************************************************************
079900*    VALIDA QUE UN CAMPO SEA NUMERICO (DIGITOS, UN PUNTO         *
080000*    DECIMAL OPCIONAL Y UN SIGNO MENOS OPCIONAL AL INICIO).      *
080100*    EXIGE AL MENOS UN DIGITO (TK-00304), UN CAMPO FORMADO SOLO  *
080200*    POR EL PUNTO O EL SIGNO NO SE CONSIDERA NUMERICO VALIDO.    *
080300******************************************************************
080400 VALIDA-CAMPO-NUMERICO SECTION.
080500     MOVE 1 TO WKS-NUM-VALIDO
080600     MOVE 0 TO WKS-NUM-PUNTOS
080700     MOVE 0 TO WKS-NUM-DIGITOS                                    TK-00304
080800     IF WKS-NUM-LONGITUD = 0
080900        MOVE 0 TO WKS-NUM-VALIDO
081000     ELSE
081100        PERFORM VALIDA-UN-CARACTER-NUMERICO
081200                VARYING WKS-NUM-POS FROM 1 BY 1
081300                UNTIL WKS-NUM-POS > WKS-NUM-LONGITUD
081400        IF WKS-NUM-DIGITOS = 0                                    TK-00304
081500           MOVE 0 TO WKS-NUM-VALIDO                               TK-00304
081600        END-IF
081700     END-IF.
081800 VALIDA-CAMPO-NUMERICO-E. EXIT.
081900
082000 VALIDA-UN-CARACTER-NUMERICO SECTION.
082100     IF WKS-NUM-CARACTER (WKS-NUM-POS) IS CLASS DIGITOS
082200        ADD 1 TO WKS-NUM-DIGITOS                                  TK-00304
082300     ELSE
082400        IF WKS-NUM-CARACTER (WKS-NUM-POS) = '.'
082500           AND WKS-NUM-PUNTOS = 0
082600           ADD 1 TO WKS-NUM-PUNTOS
082700        ELSE
082800           IF WKS-NUM-CARACTER (WKS-NUM-POS) = '-'
082900              AND WKS-NUM-POS = 1
083000              CONTINUE
083100           ELSE
083200              MOVE 0 TO WKS-NUM-VALIDO
083300           END-IF
083400        END-IF
083500     END-IF.
083600 VALIDA-UN-CARACTER-NUMERICO-E. EXIT.
083700
083800******************************************************************
083900*    DIAGNOSTICO (UPSI-0 ACTIVO): CUENTA CUANTOS CARACTERES EN   *
084000*    MINUSCULA TRAE LA CIUDAD DE CADA PROPIEDAD DE LA CARTERA,   *
084100*    APOYO A AUDITORIA DE CAPTURA YA QUE LA COMPARACION CONTRA   *
084200*    LA TABLA-MODIF-CIUDAD ES SENSIBLE A MAYUSCULAS/MINUSCULAS.  *
084300******************************************************************
084400 DIAGNOSTICO-MINUSCULAS-CIUDAD SECTION.                           TK-00289
084500     MOVE ZEROES TO WKS-CTR-MINUSCULAS                            TK-00289
084600     IF BIPT-TOTAL-REGISTROS > 0                                  TK-00289
084700        PERFORM DIAGNOSTICO-MINUSCULAS-UNA-ENTRADA                TK-00289
084800                VARYING BIPT-IDX FROM 1 BY 1                      TK-00289
084900                UNTIL BIPT-IDX > BIPT-TOTAL-REGISTROS             TK-00289
085000     END-IF                                                       TK-00289
085100     DISPLAY 'DIAGNOSTICO: MINUSCULAS EN CIUDAD DE LA CARTERA: '  TK-00289
085200             WKS-CTR-MINUSCULAS.                                  TK-00289
085300 DIAGNOSTICO-MINUSCULAS-CIUDAD-E. EXIT.                           TK-00289
085400
085500 DIAGNOSTICO-MINUSCULAS-UNA-ENTRADA SECTION.                      TK-00289
085600     PERFORM DIAGNOSTICO-MINUSCULAS-UN-CARACTER                   TK-00289
085700             VARYING WKS-NUM-POS FROM 1 BY 1                      TK-00289
085800             UNTIL WKS-NUM-POS > 20.                              TK-00289
085900 DIAGNOSTICO-MINUSCULAS-UNA-ENTRADA-E. EXIT.                      TK-00289
086000
086100 DIAGNOSTICO-MINUSCULAS-UN-CARACTER SECTION.                      TK-00289
086200     IF BIPT-CIUDAD (BIPT-IDX) (WKS-NUM-POS:1) IS CLASS MINUSCULASTK-00289
086300        ADD 1 TO WKS-CTR-MINUSCULAS                               TK-00289
086400     END-IF.                                                      TK-00289
086500 DIAGNOSTICO-MINUSCULAS-UN-CARACTER-E. EXIT.                      TK-00289
086600
086700******************************************************************
086800*    DESPLIEGA LAS ESTADISTICAS DE CIERRE DE LA CORRIDA          *
086900******************************************************************
087000 ESTADISTICAS SECTION.
087100     DISPLAY '******************************************'
087200     MOVE    WKS-LEIDOS          TO   WKS-MASCARA
087300     DISPLAY 'LINEAS LEIDAS DE BIPTENT:    ' WKS-MASCARA
087400     MOVE    WKS-RECHAZADOS      TO   WKS-MASCARA
087500     DISPLAY 'LINEAS RECHAZADAS:           ' WKS-MASCARA
087600     MOVE    BIPT-TOTAL-REGISTROS TO  WKS-MASCARA
087700     DISPLAY 'PROPIEDADES EN LA CARTERA:   ' WKS-MASCARA
087800     MOVE    WKS-ESCRITOS-RPT    TO   WKS-MASCARA
087900     DISPLAY 'LINEAS ESCRITAS EN BIPTSAL:  ' WKS-MASCARA
088000     IF WKS-USO-MUESTRA
088100        DISPLAY 'SE USO LA MUESTRA FIJA DE 4 PROPIEDADES'
088200     END-IF
088300     IF WKS-UPSI-ACTIVO                                           TK-00289
088400        PERFORM DIAGNOSTICO-MINUSCULAS-CIUDAD                     TK-00289
088500     END-IF
088600     DISPLAY '******************************************'.
088700 ESTADISTICAS-E. EXIT.
088800
088900******************************************************************
089000*    CIERRE DE ARCHIVOS AL FINALIZAR (O ABORTAR) LA CORRIDA      *
089100******************************************************************
089200 CIERRA-ARCHIVOS SECTION.
089300     IF NOT WKS-USO-MUESTRA
089400        CLOSE BIPTENT
089500     END-IF
089600     CLOSE BIPTSAL.
089700 CIERRA-ARCHIVOS-E. EXIT.
